000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID. CAPRIEVL.                                             
000300        AUTHOR. R L WHITFIELD.                                            
000400        INSTALLATION. SOC BATCH SYSTEMS.                                  
000500        DATE-WRITTEN. 11/12/87.                                           
000600* DATE-COMPILED IS LEFT BLANK - SET BY THE COMPILER AT BUILD TIME.        
000700        DATE-COMPILED.                                                    
000800        SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                       
000900* PROGRAM IDENTIFICATION - SEE THE CHANGE LOG FURTHER DOWN THIS           
001000* LISTING FOR THE FULL MAINTENANCE HISTORY.                               
001100        ENVIRONMENT DIVISION.                                             
001200        CONFIGURATION SECTION.                                            
001300* C01 DRIVES THE PRINTER TO A NEW PAGE ON EJECT; UPSI-0 IS THE            
001400* PRODUCTION SUPPORT DETAIL TRACE SWITCH - SEE SOC-0503 BELOW.            
001500        SPECIAL-NAMES.                                                    
001600             C01 IS TOP-OF-FORM                                           
001700             UPSI-0 ON STATUS IS SOC-DETAIL-TRACE-ON                      
001800                OFF STATUS IS SOC-DETAIL-TRACE-OFF                CLB0405 
001900* SOC-VALID-INDICATOR TESTS FOR Y OR N ONLY.                              
002000             CLASS SOC-VALID-INDICATOR IS "Y" "N".                        
002100* FILE-CONTROL FOLLOWS - BOTH FILES ARE LINE SEQUENTIAL.                  
002200        INPUT-OUTPUT SECTION.                                             
002300        FILE-CONTROL.                                                     
002400* DAILY CAPRI ALERT EXTRACT - ONE 89-BYTE RECORD PER ALERT.               
002500             SELECT ALERTS-FILE ASSIGN TO ALERTIN                         
002600                ORGANIZATION IS LINE SEQUENTIAL                           
002700                FILE STATUS IS ALERTS-FILE-STATUS.                        
002800* CPCON EVALUATION RESULT FILE - ONE 82-BYTE RECORD PER ALERT.            
002900             SELECT RESULTS-FILE ASSIGN TO RESLTOUT                       
003000                ORGANIZATION IS LINE SEQUENTIAL                           
003100                FILE STATUS IS RESULTS-FILE-STATUS.                       
003200        DATA DIVISION.                                                    
003300        FILE SECTION.                                                     
003400* ALERTS-FILE LAYOUT FOLLOWS - SEE AL-ALERT-RECORD BELOW.                 
003500        FD  ALERTS-FILE                                                   
003600                RECORDING MODE IS F.                                      
003700* THE 89-BYTE ALERT RECORD AS IT ARRIVES ON ALERTIN.                      
003800        01  AL-ALERT-FILE-REC              PIC X(89).                     
003900* NAMED-FIELD VIEW OF THE ALERT RECORD FOR THIS PROGRAM.                  
004000        01  AL-ALERT-RECORD REDEFINES AL-ALERT-FILE-REC.                  
004100* UNIQUE CAPRI ALERT IDENTIFIER.                                          
004200             05 AL-ALERT-ID            PIC X(10).                         
004300* CURRENT SHIELDS POSTURE TEXT, E.G. SHIELDS UP.                          
004400             05 AL-POSTURE             PIC X(12).                         
004500* Y/N - ALERT SECTOR MATCHES A PROTECTED SECTOR.                          
004600             05 AL-SECTOR-MATCH        PIC X(01).                         
004700* BOD URGENCY CODE, E.G. BOD-EMERG.                                       
004800             05 AL-URGENCY             PIC X(12).                         
004900* Y/N - ALERT TOUCHES A CRITICAL FUNCTION.                                
005000             05 AL-CRIT-FUNCTIONS      PIC X(01).                         
005100* CONFIRMED, LIKELY OR NONE.                                              
005200             05 AL-OBSERVED-EXPLOIT    PIC X(12).                         
005300* CSS SUB-SCORE P - WEIGHT .20.                                           
005400             05 AL-SCORE-P             PIC 9V999.                         
005500* CSS SUB-SCORE X - WEIGHT .15.                                           
005600             05 AL-SCORE-X             PIC 9V999.                         
005700* CSS SUB-SCORE S - WEIGHT .15.                                           
005800             05 AL-SCORE-S             PIC 9V999.                         
005900* CSS SUB-SCORE U - WEIGHT .15.                                           
006000             05 AL-SCORE-U             PIC 9V999.                         
006100* CSS SUB-SCORE K - WEIGHT .10.                                           
006200             05 AL-SCORE-K             PIC 9V999.                         
006300* CSS SUB-SCORE C - WEIGHT .15.                                           
006400             05 AL-SCORE-C             PIC 9V999.                         
006500* CSS SUB-SCORE A - WEIGHT .10.                                           
006600             05 AL-SCORE-A             PIC 9V999.                         
006700* Y/N - CVSS CONTEXT SUPPLIED FOR ORI-PRIME.                              
006800             05 AL-CVSS-PROVIDED       PIC X(01).                         
006900* CVSS SUB-SCORE I - WEIGHT .40 IN ORI-PRIME.                             
007000             05 AL-CVSS-I              PIC 9V999.                         
007100* CVSS SUB-SCORE B - WEIGHT .20 IN ORI-PRIME.                             
007200             05 AL-CVSS-B              PIC 9V999.                         
007300* CVSS SUB-SCORE EHAT - WEIGHT .15 IN ORI-PRIME.                          
007400             05 AL-CVSS-EHAT           PIC 9V999.                         
007500* RESULTS-FILE LAYOUT FOLLOWS - SEE RS-RESULT-RECORD BELOW.               
007600        FD  RESULTS-FILE                                                  
007700                RECORDING MODE IS F.                                      
007800* THE 82-BYTE EVALUATION RESULT RECORD WRITTEN TO RESLTOUT.               
007900        01  RS-RESULT-FILE-REC             PIC X(82).                     
008000* NAMED-FIELD VIEW OF THE RESULT RECORD FOR THIS PROGRAM.                 
008100        01  RS-RESULT-RECORD REDEFINES RS-RESULT-FILE-REC.                
008200* CARRIED FORWARD UNCHANGED FROM THE INBOUND ALERT.                       
008300             05 RS-ALERT-ID            PIC X(10).                         
008400* COMPOSITE SEVERITY SCORE FROM 3000-CALCULATE-CSS-SCORE.                 
008500             05 RS-CSS                 PIC 9V999.                         
008600* REFINED SCORE FROM 3100, ZERO IF NOT COMPUTED.                          
008700             05 RS-ORI-PRIME           PIC 9V999.                         
008800* Y IF ORI-PRIME WAS COMPUTED, N IF CSS WAS USED.                         
008900             05 RS-ORI-COMPUTED        PIC X(01).                         
009000* BASE CPCON LEVEL FROM THE THRESHOLD TABLE.                              
009100             05 RS-BASE-LEVEL          PIC 9.                             
009200* MOST SEVERE FLOOR SET BY THE OVERRIDE RULES.                            
009300             05 RS-FLOOR-LEVEL         PIC 9.                             
009400* MIN(BASE-LEVEL,FLOOR-LEVEL) - THE REPORTED LEVEL.                       
009500             05 RS-FINAL-LEVEL         PIC 9.                             
009600* Y IF THE SHIELDS UP OVERRIDE FIRED.                                     
009700             05 RS-OVR-SHIELDS         PIC X(01).                         
009800* Y IF THE BOD URGENCY OVERRIDE FIRED.                                    
009900             05 RS-OVR-BOD             PIC X(01).                         
010000* Y IF THE CRITICAL-FUNCTION OVERRIDE FIRED.                              
010100             05 RS-OVR-CRITEXP         PIC X(01).                         
010200* TEXT OF THE FIRST OVERRIDE RULE FIRED, OR THE                           
010300             05 RS-RATIONALE           PIC X(50).                         
010400             05 FILLER                 PIC X(07).                         
010500********************************************************************      
010600*                                                                  *      
010700*A    ABSTRACT..                                                   *      
010800*  CAPRIEVL READS THE DAILY CAPRI ALERT EXTRACT (ALERTIN) AND      *      
010900*  FOR EACH ALERT RECORD COMPUTES THE COMPOSITE SEVERITY SCORE     *      
011000*  (CSS), OPTIONALLY REFINES IT TO THE OPERATIONAL READINESS       *      
011100*  INDEX (ORI-PRIME) WHEN CVSS CONTEXT IS PRESENT, MAPS THE        *      
011200*  RESULT TO A BASE CPCON READINESS LEVEL (1 HIGH ... 5 LOW),      *      
011300*  APPLIES THE THREE ESCALATION OVERRIDE RULES TO OBTAIN A         *      
011400*  FLOOR LEVEL, AND WRITES ONE EVALUATION RESULT PER ALERT TO      *      
011500*  RESLTOUT.  A CONTROL SUMMARY OF READ/WRITE COUNTS, PER-         *      
011600*  LEVEL COUNTS AND OVERRIDE COUNTS IS DISPLAYED AT END OF         *      
011700*  RUN.  THE 16-SECTOR IMPORTANCE-WEIGHT TABLE IS CARRIED AS       *      
011800*  REFERENCE DATA ONLY AND IS NOT USED BY ANY OF THE ABOVE         *      
011900*  CALCULATIONS.                                                   *      
012000*                                                                  *      
012100*J    JCL..                                                        *      
012200*                                                                  *      
012300* //CAPRIEVL JOB  (SOC0114),'CAPRI CPCON',CLASS=T54,MSGCLASS=P54   *      
012400* //STEP010  EXEC PGM=CAPRIEVL                                     *      
012500* //ALERTIN  DD  DSN=T54.T9511F0.CAPRIEVL.ALERT.INPUT,DISP=SHR     *      
012600* //RESLTOUT DD  DSN=T54.T9511F0.CAPRIEVL.RESULT.OUTPUT,           *      
012700* //             DISP=(NEW,CATLG,DELETE),                          *      
012800* //             SPACE=(TRK,(50,25),RLSE)                          *      
012900* //SYSOUT   DD  SYSOUT=*                                          *      
013000*                                                                  *      
013100*P    ENTRY PARAMETERS..                                           *      
013200*     NONE.  CAPRIEVL IS INVOKED AS A JOB STEP, NOT CALLED.        *      
013300*                                                                  *      
013400*E    ERRORS DETECTED BY THIS ELEMENT..                            *      
013500*     OPEN OR WRITE FAILURE ON EITHER FILE, OR AN INVALID Y/N      *      
013600*     INDICATOR ON AN INBOUND ALERT, DRIVES THE PROGRAM TO         *      
013700*     EOJ9900-ABEND WITH A DISPLAY OF THE OFFENDING FILE           *      
013800*     STATUS OR ALERT-ID AND A NON-ZERO RETURN CODE.               *      
013900*                                                                  *      
014000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *      
014100*                                                                  *      
014200*     NONE.  NO SUBORDINATE PROGRAMS ARE CALLED BY CAPRIEVL.       *      
014300*                                                                  *      
014400*U    USER CONSTANTS AND TABLES REFERENCED..                       *      
014500*     WS-SECTOR-TABLE-VALUES    - 16-ENTRY SECTOR IMPORTANCE       *      
014600*                                 TABLE, REFERENCE DATA ONLY.      *      
014700*     WS-CPCON-THRESHOLD-VALUES - THE FOUR RULE-MAP BAND           *      
014800*                                 CUTOVERS.                        *      
014900*                                                                  *      
015000********************************************************************      
015100        EJECT                                                             
015200                                                                          
015300********************************************************************      
015400*  C H A N G E   L O G                                                    
015500********************************************************************      
015600**                                                                        
015700* 11/12/87  RLW  SOC-0114  ORIGINAL CODING - CSS AND BASE CPCON           
015800*                          MAPPING ONLY, NO OVERRIDE RULES YET.           
015900* 12/03/87  RLW  SOC-0129  ADDED RULE ORI-PRIME REFINEMENT WHEN           
016000*                          CVSS CONTEXT IS SUPPLIED ON THE ALERT.         
016100* 02/17/88  RLW  SOC-0139  ADDED SECTOR WEIGHT REFERENCE TABLE            
016200*                          AND LOOKUP PARAGRAPH PER SOC REQUEST.  RLW0139 
016300*                          NOTE - LOOKUP IS FOR REPORTING ONLY,           
016400*                          NOT CONSUMED BY THE CSS CALCULATION.           
016500* 06/22/88  DHT  SOC-0180  ADDED THE THREE ESCALATION OVERRIDE            
016600*                          RULES (SHIELDS UP, BOD URGENCY, CRIT           
016700*                          FUNCTION EXPLOITATION) AND THE FLOOR/          
016800*                          FINAL LEVEL LOGIC.                             
016900* 01/09/89  RLW  SOC-0212  CORRECTED ROUNDING OF CSS AND ORI-     RLW0212 
017000*                          PRIME TO ROUND ONCE AT FULL PRECISION,         
017100*                          NOT AFTER EACH WEIGHTED TERM.                  
017200* 08/14/90  MPK  SOC-0266  ADDED PER-LEVEL AND PER-OVERRIDE       MPK0266 
017300*                          COUNTERS TO THE CONTROL SUMMARY.               
017400* 05/02/92  MPK  SOC-0311  CLARIFIED THAT AN ALERT WITH CVSS-     MPK0311 
017500*                          PROVIDED = N ALWAYS USES CSS AS THE            
017600*                          BASE INPUT VALUE, NEVER A STALE ORI-           
017700*                          PRIME FROM A PRIOR RECORD.                     
017800* 03/30/94  CLB  SOC-0348  RATIONALE TEXT NOW SET TO THE FIRST            
017900*                          OVERRIDE FIRED IN RULE ORDER, PER              
018000*                          SOC POLICY BULLETIN 94-06.                     
018100* 11/30/98  JAR  SOC-0499  YEAR 2000 CERTIFICATION - REVIEWED     JAR0499 
018200*                          ALL DATE FIELDS AND CENTURY WINDOW             
018300*                          LOGIC IN 1000-INITIALIZATION.  NO              
018400*                          STORED DATE FIELDS ARE PERSISTED BY            
018500*                          THIS PROGRAM.  CERTIFIED Y2K READY.            
018600* 02/08/99  CLB  SOC-0503  ADDED UPSI-0 DETAIL TRACE SWITCH FOR           
018700*                          FLOOR/OVERRIDE DIAGNOSIS ON REQUEST            
018800*                          FROM PRODUCTION SUPPORT.                       
018900* 04/17/00  SFT  SOC-0512  CONFIRMED CLEAN YEAR 2000 ROLLOVER IN          
019000*                          PRODUCTION - NO CENTURY-WINDOW OR FLOOR/       
019100*                          OVERRIDE ANOMALIES OBSERVED.  NO CODE          
019200*                          CHANGE REQUIRED, LOG ENTRY FOR THE RECORD.     
019300**                                                                        
019400********************************************************************      
019500        EJECT                                                             
019600                                                                          
019700* WORKING STORAGE FOLLOWS - SWITCHES, COUNTERS, THEN THE TWO              
019800        WORKING-STORAGE SECTION.                                          
019900* BEGIN/END FILLER MARKERS BRACKET WORKING STORAGE FOR A                  
020000        01  FILLER PIC X(32) VALUE 'CAPRIEVL WORKING STORAGE BEGINS '.    
020100                                                                          
020200* WS-SUMMARY-TITLE IS A STANDALONE LITERAL FOR THE END-OF-RUN             
020300* CONTROL SUMMARY HEADING - SEE EOJ9500-PRINT-CONTROL-SUMMARY.            
020400        77  WS-SUMMARY-TITLE           PIC X(44)                          
020500             VALUE 'CAPRIEVL - CAPRI/CPCON BATCH CONTROL SUMMARY'.        
020600                                                                          
020700        EJECT                                                             
020800                                                                          
020900* READ-ONLY-WORK-AREA CONTAINS SWITCHES AND INDICATORS SET ONCE           
021000* AND TESTED, NEVER ACCUMULATED.                                          
021100        01  READ-ONLY-WORK-AREA.                                          
021200* Y WHEN THE ALERT EXTRACT IS EXHAUSTED.                                  
021300             05  END-OF-FILE-INDICATOR       PIC X(01) VALUE SPACE.       
021400* TRUE ONCE THE LAST ALERT HAS BEEN READ.                                 
021500                88  END-OF-FILE                 VALUE 'Y'.                
021600* Y/N - DID THIS ALERT GET AN ORI-PRIME.                                  
021700             05  WS-ORI-COMPUTED-IND          PIC X(01) VALUE SPACE.      
021800* TRUE WHEN ORI-PRIME WAS COMPUTED FOR THIS ALERT.                        
021900                88  WS-ORI-WAS-COMPUTED           VALUE 'Y'.              
022000* TRUE WHEN CSS WAS USED IN PLACE OF ORI-PRIME.                           
022100                88  WS-ORI-NOT-COMPUTED           VALUE 'N'.              
022200* Y WHEN THE SHIELDS UP OVERRIDE HAS FIRED.                               
022300             05  WS-OVR-SHIELDS-IND           PIC X(01) VALUE SPACE.      
022400* TRUE WHEN THE SHIELDS UP OVERRIDE FIRED.                                
022500                88  WS-OVR-SHIELDS-FIRED          VALUE 'Y'.              
022600* Y WHEN THE BOD URGENCY OVERRIDE HAS FIRED.                              
022700             05  WS-OVR-BOD-IND               PIC X(01) VALUE SPACE.      
022800* TRUE WHEN THE BOD URGENCY OVERRIDE FIRED.                               
022900                88  WS-OVR-BOD-FIRED              VALUE 'Y'.              
023000* Y WHEN THE CRIT-FUNCTION OVERRIDE HAS FIRED.                            
023100             05  WS-OVR-CRITEXP-IND           PIC X(01) VALUE SPACE.      
023200* TRUE WHEN THE CRIT-FUNCTION OVERRIDE FIRED.                             
023300                88  WS-OVR-CRITEXP-FIRED          VALUE 'Y'.              
023400* Y ONCE THE RATIONALE TEXT HAS BEEN SET.                                 
023500             05  WS-RATIONALE-SET-IND         PIC X(01) VALUE SPACE.      
023600* TRUE ONCE THE RATIONALE TEXT HAS BEEN SET.                              
023700                88  WS-RATIONALE-ALREADY-SET      VALUE 'Y'.              
023800* Y WHEN 5010 HAS MATCHED THE SECTOR NAME.                                
023900             05  WS-SECTOR-FOUND-IND          PIC X(01) VALUE SPACE.      
024000* TRUE WHEN THE SECTOR NAME WAS MATCHED IN THE TABLE.                     
024100                88  WS-SECTOR-FOUND               VALUE 'Y'.              
024200* VSAM/QSAM STYLE TWO-BYTE FILE STATUS.                                   
024300             05  ALERTS-FILE-STATUS           PIC X(02) VALUE SPACES.     
024400* TRUE WHEN THE LAST ALERTS-FILE I/O WAS SUCCESSFUL.                      
024500                88  ALERTS-IO-OK                  VALUE '00'.             
024600* FILE STATUS FOR THE RESULT OUTPUT FILE.                                 
024700             05  RESULTS-FILE-STATUS          PIC X(02) VALUE SPACES.     
024800* TRUE WHEN THE LAST RESULTS-FILE I/O WAS SUCCESSFUL.                     
024900                88  RESULTS-IO-OK                 VALUE '00'.             
025000             05  FILLER                       PIC X(08) VALUE SPACES.     
025100                                                                          
025200        EJECT                                                             
025300                                                                          
025400* VARIABLE-WORK-AREA CONTAINS COUNTERS, ACCUMULATORS, SUBSCRIPTS          
025500* AND THE INTERMEDIATE ARITHMETIC FIELDS FOR ONE ALERT AT A TIME.         
025600        01  VARIABLE-WORK-AREA.                                           
025700* CONTROL TOTAL - ALERTS READ THIS RUN.                                   
025800             05  WS-ALERTS-READ-CNT          PIC S9(07) COMP VALUE ZERO.  
025900* CONTROL TOTAL - RESULTS WRITTEN THIS RUN.                               
026000             05  WS-RESULTS-WRITTEN-CNT      PIC S9(07) COMP VALUE ZERO.  
026100* CONTROL TOTAL - SHIELDS OVERRIDE FIRED COUNT.                           
026200             05  WS-OVR-SHIELDS-CNT          PIC S9(07) COMP VALUE ZERO.  
026300* CONTROL TOTAL - BOD OVERRIDE FIRED COUNT.                               
026400             05  WS-OVR-BOD-CNT              PIC S9(07) COMP VALUE ZERO.  
026500* CONTROL TOTAL - CRITEXP OVERRIDE FIRED COUNT.                           
026600             05  WS-OVR-CRITEXP-CNT          PIC S9(07) COMP VALUE ZERO.  
026700* FIVE COUNTERS, ONE PER FINAL CPCON LEVEL.                               
026800             05  WS-LEVEL-COUNT-TABLE.                                    
026900                10  WS-LEVEL-COUNT OCCURS 5 TIMES                         
027000                   PIC S9(07) COMP VALUE ZERO.                            
027100* SUBSCRIPT FOR THE SECTOR WEIGHT TABLE SCAN.                             
027200             05  WS-SECTOR-IDX                PIC S9(04) COMP VALUE ZERO. 
027300* SUBSCRIPT FOR THE THRESHOLD TABLE SCAN.                                 
027400             05  WS-THRESH-IDX                PIC S9(04) COMP VALUE ZERO. 
027500* SUBSCRIPT FOR THE CONTROL SUMMARY LEVEL LOOP.                           
027600             05  WS-LEVEL-IDX                 PIC S9(04) COMP VALUE ZERO. 
027700* BASE CPCON LEVEL BEFORE OVERRIDES.                                      
027800             05  WS-BASE-LEVEL                PIC 9(01) VALUE ZERO.       
027900* MOST SEVERE FLOOR SEEN FROM THE OVERRIDES.                              
028000             05  WS-FLOOR-LEVEL               PIC 9(01) VALUE ZERO.       
028100* FINAL REPORTED CPCON LEVEL FOR THIS ALERT.                              
028200             05  WS-FINAL-LEVEL               PIC 9(01) VALUE ZERO.       
028300* ORI-PRIME OR CSS, WHICHEVER APPLIES.                                    
028400             05  WS-BASE-INPUT-VALUE          PIC 9V999 VALUE ZERO.       
028500* FULL-PRECISION CSS BEFORE ROUNDING.                                     
028600             05  WS-CSS-RAW                   PIC S9(03)V9(05) COMP-3     
028700                VALUE ZERO.                                               
028800* CSS SCORE ROUNDED TO THREE DECIMALS.                                    
028900             05  WS-CSS-SCORE                 PIC 9V999 VALUE ZERO.       
029000* FULL-PRECISION ORI-PRIME BEFORE ROUNDING.                               
029100             05  WS-ORI-RAW                   PIC S9(03)V9(05) COMP-3     
029200                VALUE ZERO.                                               
029300* ORI-PRIME ROUNDED TO THREE DECIMALS.                                    
029400             05  WS-ORI-PRIME                 PIC 9V999 VALUE ZERO.       
029500* INPUT ARGUMENT TO 5000-LOOKUP-SECTOR-WEIGHT.                            
029600             05  WS-SECTOR-NAME-ARG           PIC X(40) VALUE SPACES.     
029700* OUTPUT ARGUMENT FROM 5000-LOOKUP-SECTOR-WEIGHT.                         
029800             05  WS-SECTOR-WEIGHT-OUT         PIC 9V99 VALUE ZERO.        
029900* RATIONALE TEXT BUILT FOR THE RESULT RECORD.                             
030000             05  WS-RATIONALE-WORK            PIC X(50) VALUE SPACES.     
030100* SYSTEM DATE, YYMMDD, FROM ACCEPT FROM DATE.                             
030200             05  WS-CURR-DATE.                                            
030300                10  WS-CURR-YEAR                 PIC 9(02).               
030400                10  WS-CURR-MONTH                PIC 9(02).               
030500                10  WS-CURR-DAY                  PIC 9(02).               
030600* SLIDING CENTURY WINDOW RESULT - SEE JAR0499.                            
030700             05  WS-CURR-CENTURY             PIC 9(02) VALUE ZERO.JAR0499 
030800* ZERO-SUPPRESSED EDIT FIELD FOR DISPLAY LINES.                           
030900             05  WS-EDIT-COUNT                PIC ZZZ9.                   
031000             05  FILLER                       PIC X(08) VALUE SPACES.     
031100                                                                          
031200        EJECT                                                             
031300                                                                          
031400* SECTOR IMPORTANCE WEIGHT TABLE - REFERENCE DATA ONLY.  SEE              
031500* ABSTRACT AND 1050-VERIFY-SECTOR-TABLE.  NOT USED IN THE CSS,            
031600* ORI-PRIME OR CPCON MAPPING CALCULATIONS.                                
031700        01  WS-SECTOR-TABLE-VALUES.                                       
031800* SECTOR TABLE ENTRY - ENERGY.                                            
031900             05  FILLER PIC X(43)                                         
032000                VALUE 'ENERGY                                  100'.      
032100* SECTOR TABLE ENTRY - FINANCIAL SERVICES.                                
032200             05  FILLER PIC X(43)                                         
032300                VALUE 'FINANCIAL SERVICES                      095'.      
032400* SECTOR TABLE ENTRY - COMMUNICATIONS.                                    
032500             05  FILLER PIC X(43)                                         
032600                VALUE 'COMMUNICATIONS                          090'.      
032700* SECTOR TABLE ENTRY - INFORMATION TECHNOLOGY.                            
032800             05  FILLER PIC X(43)                                         
032900                VALUE 'INFORMATION TECHNOLOGY                  090'.      
033000* SECTOR TABLE ENTRY - HEALTHCARE.                                        
033100             05  FILLER PIC X(43)                                         
033200                VALUE 'HEALTHCARE & PUBLIC HEALTH              090'.      
033300* SECTOR TABLE ENTRY - WATER SYSTEMS.                                     
033400             05  FILLER PIC X(43)                                         
033500                VALUE 'WATER & WASTEWATER SYSTEMS              085'.      
033600* SECTOR TABLE ENTRY - TRANSPORTATION.                                    
033700             05  FILLER PIC X(43)                                         
033800                VALUE 'TRANSPORTATION SYSTEMS                  085'.      
033900* SECTOR TABLE ENTRY - EMERGENCY SERVICES.                                
034000             05  FILLER PIC X(43)                                         
034100                VALUE 'EMERGENCY SERVICES                      085'.      
034200* SECTOR TABLE ENTRY - DEFENSE BASE.                                      
034300             05  FILLER PIC X(43)                                         
034400                VALUE 'DEFENSE INDUSTRIAL BASE                 080'.      
034500* SECTOR TABLE ENTRY - FOOD AND AGRICULTURE.                              
034600             05  FILLER PIC X(43)                                         
034700                VALUE 'FOOD & AGRICULTURE                      075'.      
034800* SECTOR TABLE ENTRY - GOVERNMENT FACILITIES.                             
034900             05  FILLER PIC X(43)                                         
035000                VALUE 'GOVERNMENT FACILITIES                   070'.      
035100* SECTOR TABLE ENTRY - CRITICAL MANUFACTURING.                            
035200             05  FILLER PIC X(43)                                         
035300                VALUE 'CRITICAL MANUFACTURING                  070'.      
035400* SECTOR TABLE ENTRY - NUCLEAR MATERIALS.                                 
035500             05  FILLER PIC X(43)                                         
035600                VALUE 'NUCLEAR REACTORS, MATERIALS & WASTE     070'.      
035700* SECTOR TABLE ENTRY - CHEMICAL.                                          
035800             05  FILLER PIC X(43)                                         
035900                VALUE 'CHEMICAL                                065'.      
036000* SECTOR TABLE ENTRY - DAMS.                                              
036100             05  FILLER PIC X(43)                                         
036200                VALUE 'DAMS                                    060'.      
036300* SECTOR TABLE ENTRY - COMMERCIAL FACILITIES.                             
036400             05  FILLER PIC X(43)                                         
036500                VALUE 'COMMERCIAL FACILITIES                   055'.      
036600* TABLE VIEW OF THE SECTOR CONSTANTS ABOVE - 16 ENTRIES.                  
036700        01  WS-SECTOR-WEIGHT-TABLE REDEFINES WS-SECTOR-TABLE-VALUES.      
036800* ONE ENTRY PER PROTECTED SECTOR.                                         
036900             05  WS-SECTOR-TABLE-ENTRY OCCURS 16 TIMES.                   
037000                10  WS-SECTOR-NAME              PIC X(40).                
037100                10  WS-SECTOR-WEIGHT            PIC 9V99.                 
037200                                                                          
037300        EJECT                                                             
037400                                                                          
037500* RULE MAP THRESHOLD TABLE - THE FOUR BAND CUTOVERS, HIGH TO LOW.         
037600        01  WS-CPCON-THRESHOLD-VALUES.                                    
037700* BAND 1 CUTOVER - CLEARS TO LEVEL 4.                                     
037800             05  FILLER PIC 9V999 VALUE 0.200.                            
037900* BAND 2 CUTOVER - CLEARS TO LEVEL 3.                                     
038000             05  FILLER PIC 9V999 VALUE 0.400.                            
038100* BAND 3 CUTOVER - CLEARS TO LEVEL 2.                                     
038200             05  FILLER PIC 9V999 VALUE 0.600.                            
038300* BAND 4 CUTOVER - CLEARS TO LEVEL 1.                                     
038400             05  FILLER PIC 9V999 VALUE 0.800.                            
038500* TABLE VIEW OF THE FOUR THRESHOLD CONSTANTS ABOVE.                       
038600        01  WS-CPCON-THRESHOLD-TABLE REDEFINES WS-CPCON-THRESHOLD-VALUES. 
038700* ONE ENTRY PER BAND CUTOVER.                                             
038800             05  WS-CPCON-THRESHOLD OCCURS 4 TIMES PIC 9V999.             
038900                                                                          
039000        EJECT                                                             
039100                                                                          
039200        01  FILLER PIC X(32) VALUE 'CAPRIEVL WORKING STORAGE ENDS  '.     
039300                                                                          
039400        EJECT                                                             
039500                                                                          
039600        PROCEDURE DIVISION.                                               
039700                                                                          
039800********************************************************************      
039900*                         MAINLINE LOGIC                          *       
040000********************************************************************      
040100                                                                          
040200        0000-CONTROL-PROCESS.                                             
040300* DRIVE THE THREE PHASES OF THE RUN - SETUP, THE PER-ALERT                
040400* PROCESSING LOOP, AND END-OF-JOB CLEANUP.                                
040500             PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.   
040600* INVOKE THE SUBORDINATE PARAGRAPH                                        
040700             PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.           
040800* LOOP ONE ALERT AT A TIME UNTIL THE READ AT 2100 SETS END-OF-FILE.       
040900             PERFORM 2000-MAIN-PROCESS THRU 2000-MAIN-PROCESS-EXIT        
041000                UNTIL END-OF-FILE.                                        
041100* INVOKE THE SUBORDINATE PARAGRAPH                                        
041200             PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.               
041300* RETURN CONTROL TO THE OPERATING SYSTEM.                                 
041400             GOBACK.                                                      
041500                                                                          
041600        EJECT                                                             
041700********************************************************************      
041800*                         INITIALIZATION                          *       
041900********************************************************************      
042000                                                                          
042100* INITIALIZE COUNTERS, ESTABLISH THE CENTURY WINDOW FOR THE               
042200* RUN DATE, AND SELF-CHECK THE SECTOR WEIGHT TABLE.                       
042300        1000-INITIALIZATION.                                              
042400* CLEAR ALL COUNTERS AND WORK FIELDS TO A KNOWN STATE.                    
042500             INITIALIZE VARIABLE-WORK-AREA.                               
042600* SET END-OF-FILE-INDICATOR FROM SPACE                                    
042700             MOVE SPACE TO END-OF-FILE-INDICATOR.                         
042800* PICK UP TODAY'S DATE FROM THE SYSTEM CLOCK.                             
042900             ACCEPT WS-CURR-DATE FROM DATE.                               
043000* SLIDING CENTURY WINDOW - YY LESS THAN 50 IS TREATED AS 20XX,            
043100* OTHERWISE 19XX.  SEE THE 11/30/98 Y2K CERTIFICATION ENTRY ABOVE.        
043200             IF WS-CURR-YEAR < 50                                 JAR0499 
043300* SET WS-CURR-CENTURY FROM 20                                             
043400                MOVE 20 TO WS-CURR-CENTURY                                
043500             ELSE                                                         
043600* SET WS-CURR-CENTURY FROM 19                                             
043700                MOVE 19 TO WS-CURR-CENTURY                                
043800             END-IF.                                                      
043900* PROVE THE SECTOR TABLE LOADED CLEAN BEFORE THE MAIN LOOP STARTS.        
044000             PERFORM 1050-VERIFY-SECTOR-TABLE THRU                        
044100                1059-VERIFY-SECTOR-TABLE-EXIT.                            
044200        1099-INITIALIZATION-EXIT.                                         
044300* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
044400             EXIT.                                                        
044500                                                                          
044600        EJECT                                                             
044700********************************************************************      
044800*                  SECTOR TABLE INTEGRITY CHECK                   *       
044900********************************************************************      
045000                                                                          
045100* TABLE INTEGRITY SELF-CHECK ONLY - PROVES THE 16-ENTRY SECTOR            
045200* TABLE LOADED CORRECTLY.  THE WEIGHT RETURNED HERE IS NOT USED           
045300* IN ANY CSS, ORI-PRIME OR CPCON CALCULATION - SEE ABSTRACT.              
045400        1050-VERIFY-SECTOR-TABLE.                                 RLW0139 
045500* ENERGY IS ALWAYS THE FIRST ENTRY - A GOOD KNOWN-VALUE PROBE.            
045600             MOVE 'ENERGY' TO WS-SECTOR-NAME-ARG.                         
045700* INVOKE THE SUBORDINATE PARAGRAPH                                        
045800             PERFORM 5000-LOOKUP-SECTOR-WEIGHT THRU                       
045900                5099-LOOKUP-SECTOR-WEIGHT-EXIT.                           
046000* A MISSING ENTRY MEANS THE TABLE VALUES WERE MIS-KEYED OR                
046100* TRUNCATED - THIS IS TREATED AS A FATAL CONDITION.                       
046200             IF NOT WS-SECTOR-FOUND                                       
046300* WRITE A LINE TO SYSOUT                                                  
046400                DISPLAY 'CAPRIEVL - SECTOR TABLE FAILED INTEGRITY CHECK'  
046500* BRANCH ON THE ERROR CONDITION                                           
046600                GO TO EOJ9900-ABEND                                       
046700             END-IF.                                                      
046800        1059-VERIFY-SECTOR-TABLE-EXIT.                                    
046900* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
047000             EXIT.                                                        
047100                                                                          
047200        EJECT                                                             
047300********************************************************************      
047400*                         OPEN ALL FILES                          *       
047500********************************************************************      
047600                                                                          
047700        1100-OPEN-FILES.                                                  
047800* OPEN THE DAILY CAPRI ALERT EXTRACT FOR INPUT.                           
047900             OPEN INPUT ALERTS-FILE.                                      
048000* TEST THE CONDITION                                                      
048100             IF NOT ALERTS-IO-OK                                          
048200* WRITE A LINE TO SYSOUT                                                  
048300                DISPLAY 'CAPRIEVL - OPEN FAILED ON ALERTS-FILE, STATUS='  
048400                            ALERTS-FILE-STATUS                            
048500* BRANCH ON THE ERROR CONDITION                                           
048600                GO TO EOJ9900-ABEND                                       
048700             END-IF.                                                      
048800* OPEN THE EVALUATION RESULT FILE FOR OUTPUT.                             
048900             OPEN OUTPUT RESULTS-FILE.                                    
049000* TEST THE CONDITION                                                      
049100             IF NOT RESULTS-IO-OK                                         
049200* WRITE A LINE TO SYSOUT                                                  
049300                DISPLAY 'CAPRIEVL - OPEN FAILED ON RESULTS-FILE, STATUS=' 
049400                            RESULTS-FILE-STATUS                           
049500* BRANCH ON THE ERROR CONDITION                                           
049600                GO TO EOJ9900-ABEND                                       
049700             END-IF.                                                      
049800        1199-OPEN-FILES-EXIT.                                             
049900* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
050000             EXIT.                                                        
050100                                                                          
050200        EJECT                                                             
050300********************************************************************      
050400*                      MAIN PROCESS CONTROL                       *       
050500********************************************************************      
050600                                                                          
050700        2000-MAIN-PROCESS.                                                
050800* READ ONE ALERT AND, IF NOT END OF FILE, EVALUATE IT.                    
050900             PERFORM 2100-READ-NEXT-ALERT THRU 2199-READ-NEXT-ALERT-EXIT. 
051000* TEST THE CONDITION                                                      
051100             IF NOT END-OF-FILE                                           
051200* INVOKE THE SUBORDINATE PARAGRAPH                                        
051300                PERFORM 2200-PROCESS-ALERT THRU 2299-PROCESS-ALERT-EXIT   
051400             END-IF.                                                      
051500        2000-MAIN-PROCESS-EXIT.                                           
051600* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
051700             EXIT.                                                        
051800                                                                          
051900        EJECT                                                             
052000********************************************************************      
052100*                         READ NEXT ALERT                         *       
052200********************************************************************      
052300                                                                          
052400        2100-READ-NEXT-ALERT.                                             
052500* READ THE NEXT RECORD                                                    
052600             READ ALERTS-FILE                                             
052700                AT END                                                    
052800* NORMAL END OF THE ALERT EXTRACT - STOPS THE MAIN LOOP AT 0000.          
052900                    SET END-OF-FILE TO TRUE                               
053000             END-READ.                                                    
053100* TEST THE CONDITION                                                      
053200             IF NOT END-OF-FILE                                           
053300* TEST THE CONDITION                                                      
053400                IF NOT ALERTS-IO-OK                                       
053500* WRITE A LINE TO SYSOUT                                                  
053600                    DISPLAY 'CAPRIEVL - READ FAILED, ALERTS STATUS='      
053700                                ALERTS-FILE-STATUS                        
053800* BRANCH ON THE ERROR CONDITION                                           
053900                    GO TO EOJ9900-ABEND                                   
054000                END-IF                                                    
054100* ONE MORE ALERT SUCCESSFULLY READ - BUMP THE READ COUNTER.               
054200                ADD 1 TO WS-ALERTS-READ-CNT                               
054300             END-IF.                                                      
054400        2199-READ-NEXT-ALERT-EXIT.                                        
054500* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
054600             EXIT.                                                        
054700                                                                          
054800        EJECT                                                             
054900********************************************************************      
055000*                        PROCESS ONE ALERT                        *       
055100********************************************************************      
055200                                                                          
055300* DEFENSIVE EDIT OF THE Y/N INDICATOR FIELDS ON THE INBOUND               
055400* ALERT.  SOC-VALID-INDICATOR IS THE CLASS TEST DEFINED IN                
055500* SPECIAL-NAMES (VALUES Y OR N ONLY).                                     
055600        2200-PROCESS-ALERT.                                               
055700* TEST THE CONDITION                                                      
055800             IF AL-SECTOR-MATCH IS NOT SOC-VALID-INDICATOR                
055900                OR AL-CRIT-FUNCTIONS IS NOT SOC-VALID-INDICATOR           
056000                OR AL-CVSS-PROVIDED IS NOT SOC-VALID-INDICATOR            
056100* WRITE A LINE TO SYSOUT                                                  
056200                DISPLAY 'CAPRIEVL - INVALID Y/N INDICATOR, ALERT-ID='     
056300                            AL-ALERT-ID                                   
056400* BRANCH ON THE ERROR CONDITION                                           
056500                GO TO EOJ9900-ABEND                                       
056600             END-IF.                                                      
056700* RULE CSS IS ALWAYS COMPUTED, REGARDLESS OF CVSS CONTEXT.                
056800             PERFORM 3000-CALCULATE-CSS-SCORE THRU                        
056900                3099-CALCULATE-CSS-SCORE-EXIT.                            
057000* CVSS-PROVIDED = Y REFINES CSS INTO ORI-PRIME AS THE BASE INPUT;         
057100* OTHERWISE CSS ITSELF IS THE BASE INPUT - NEVER A STALE ORI-PRIME        
057200* CARRIED OVER FROM A PRIOR ALERT.  SEE THE 05/02/92 LOG ENTRY.           
057300             IF AL-CVSS-PROVIDED = 'Y'                            MPK0311 
057400* INVOKE THE SUBORDINATE PARAGRAPH                                        
057500                PERFORM 3100-CALCULATE-ORI-PRIME THRU                     
057600                    3199-CALCULATE-ORI-PRIME-EXIT                         
057700* SET THE SWITCH                                                          
057800                SET WS-ORI-WAS-COMPUTED TO TRUE                           
057900* SET WS-BASE-INPUT-VALUE FROM WS-ORI-PRIME                               
058000                MOVE WS-ORI-PRIME TO WS-BASE-INPUT-VALUE                  
058100             ELSE                                                         
058200* SET THE SWITCH                                                          
058300                SET WS-ORI-NOT-COMPUTED TO TRUE                           
058400* SET WS-ORI-PRIME FROM ZERO                                              
058500                MOVE ZERO TO WS-ORI-PRIME                                 
058600* SET WS-BASE-INPUT-VALUE FROM WS-CSS-SCORE                               
058700                MOVE WS-CSS-SCORE TO WS-BASE-INPUT-VALUE                  
058800             END-IF.                                                      
058900* MAP THE BASE INPUT VALUE TO A BASE CPCON LEVEL, THEN LET THE            
059000* THREE OVERRIDE RULES ESTABLISH A FLOOR, THEN TAKE THE MORE              
059100* SEVERE OF THE TWO AS THE FINAL LEVEL.                                   
059200             PERFORM 3200-DETERMINE-BASE-LEVEL THRU                       
059300                3299-DETERMINE-BASE-LEVEL-EXIT.                           
059400* INVOKE THE SUBORDINATE PARAGRAPH                                        
059500             PERFORM 3300-EVALUATE-OVERRIDE-RULES THRU                    
059600                3399-EVALUATE-OVERRIDE-RULES-EXIT.                        
059700* INVOKE THE SUBORDINATE PARAGRAPH                                        
059800             PERFORM 3400-DETERMINE-FINAL-LEVEL THRU                      
059900                3499-DETERMINE-FINAL-LEVEL-EXIT.                          
060000* PRODUCTION SUPPORT DIAGNOSTIC TRACE - ONLY WHEN UPSI-0 IS ON.           
060100* SEE THE 02/08/99 LOG ENTRY.                                             
060200             IF SOC-DETAIL-TRACE-ON                               CLB0405 
060300* WRITE A LINE TO SYSOUT                                                  
060400                DISPLAY 'CAPRIEVL TRACE - ' AL-ALERT-ID ' BASE='          
060500                        WS-BASE-LEVEL ' FLOOR=' WS-FLOOR-LEVEL            
060600                        ' FINAL=' WS-FINAL-LEVEL                          
060700             END-IF.                                                      
060800* BUILD AND WRITE THE RESULT RECORD, THEN ROLL THE CONTROL TOTALS.        
060900             PERFORM 2300-BUILD-RESULT-RECORD THRU                        
061000                2399-BUILD-RESULT-RECORD-EXIT.                            
061100* INVOKE THE SUBORDINATE PARAGRAPH                                        
061200             PERFORM 2400-WRITE-RESULT-RECORD THRU                        
061300                2499-WRITE-RESULT-RECORD-EXIT.                            
061400* INVOKE THE SUBORDINATE PARAGRAPH                                        
061500             PERFORM 2450-ACCUMULATE-CONTROL-TOTALS THRU                  
061600                2459-ACCUMULATE-CONTROL-TOTALS-EXIT.                      
061700        2299-PROCESS-ALERT-EXIT.                                          
061800* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
061900             EXIT.                                                        
062000                                                                          
062100        EJECT                                                             
062200********************************************************************      
062300*                       CALCULATE CSS SCORE                       *       
062400********************************************************************      
062500                                                                          
062600* RULE CSS - CSS = .20P+.15X+.15S+.15U+.10K+.15C+.10A.                    
062700* INTERMEDIATE ARITHMETIC CARRIED AT FULL COMP-3 PRECISION AND            
062800* ROUNDED ONCE, NOT AFTER EACH WEIGHTED TERM.  SEE THE 01/09/89           
062900* LOG ENTRY - THIS WAS ONCE A DEFECT.                                     
063000        3000-CALCULATE-CSS-SCORE.                                 RLW0212 
063100* SEVEN WEIGHTED TERMS, ONE PER SUB-SCORE ON THE ALERT RECORD.            
063200             COMPUTE WS-CSS-RAW =                                         
063300                (AL-SCORE-P * 0.20) + (AL-SCORE-X * 0.15) +               
063400                (AL-SCORE-S * 0.15) + (AL-SCORE-U * 0.15) +               
063500                (AL-SCORE-K * 0.10) + (AL-SCORE-C * 0.15) +               
063600                (AL-SCORE-A * 0.10).                                      
063700* ROUND TO THREE DECIMALS AT FULL PRECISION, ONE TIME ONLY.               
063800             COMPUTE WS-CSS-SCORE ROUNDED = WS-CSS-RAW.                   
063900        3099-CALCULATE-CSS-SCORE-EXIT.                                    
064000* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
064100             EXIT.                                                        
064200                                                                          
064300        EJECT                                                             
064400********************************************************************      
064500*                       CALCULATE ORI PRIME                       *       
064600********************************************************************      
064700                                                                          
064800* RULE ORI-PRIME - COMPUTED ONLY WHEN CVSS-PROVIDED = Y.                  
064900* ORI-PRIME = .40I+.20B+.15EHAT+.25CSS, CSS ALREADY ROUNDED.              
065000        3100-CALCULATE-ORI-PRIME.                                         
065100* FOUR WEIGHTED TERMS - THREE CVSS SUB-SCORES PLUS THE ALREADY-           
065200* ROUNDED CSS SCORE FROM 3000.                                            
065300             COMPUTE WS-ORI-RAW =                                         
065400                (AL-CVSS-I * 0.40) + (AL-CVSS-B * 0.20) +                 
065500                (AL-CVSS-EHAT * 0.15) + (WS-CSS-SCORE * 0.25).            
065600* COMPUTE THE ARITHMETIC RESULT                                           
065700             COMPUTE WS-ORI-PRIME ROUNDED = WS-ORI-RAW.                   
065800        3199-CALCULATE-ORI-PRIME-EXIT.                                    
065900* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
066000             EXIT.                                                        
066100                                                                          
066200        EJECT                                                             
066300********************************************************************      
066400*                   DETERMINE BASE CPCON LEVEL                    *       
066500********************************************************************      
066600                                                                          
066700* RULE MAP - TABLE-DRIVEN THRESHOLD SEARCH AGAINST                        
066800* WS-CPCON-THRESHOLD-TABLE.  BOUNDARY VALUES FALL INTO THE                
066900* HIGHER-READINESS (LOWER-NUMBERED) BAND.                                 
067000        3200-DETERMINE-BASE-LEVEL.                                        
067100* START AT THE LOWEST READINESS LEVEL AND WORK UPWARD AS EACH             
067200* THRESHOLD IS CLEARED.                                                   
067300             MOVE 5 TO WS-BASE-LEVEL.                                     
067400* INVOKE THE SUBORDINATE PARAGRAPH                                        
067500             PERFORM 3210-CHECK-ONE-THRESHOLD THRU                        
067600                3219-CHECK-ONE-THRESHOLD-EXIT                             
067700                VARYING WS-THRESH-IDX FROM 1 BY 1                         
067800                UNTIL WS-THRESH-IDX > 4.                                  
067900        3299-DETERMINE-BASE-LEVEL-EXIT.                                   
068000* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
068100             EXIT.                                                        
068200                                                                          
068300* ONE THRESHOLD BAND TEST - CLEARING BAND N MOVES THE BASE                
068400* LEVEL TO 5 MINUS N.                                                     
068500        3210-CHECK-ONE-THRESHOLD.                                         
068600* TEST THE CONDITION                                                      
068700             IF WS-BASE-INPUT-VALUE >= WS-CPCON-THRESHOLD (WS-THRESH-IDX) 
068800* COMPUTE THE ARITHMETIC RESULT                                           
068900                COMPUTE WS-BASE-LEVEL = 5 - WS-THRESH-IDX                 
069000             END-IF.                                                      
069100        3219-CHECK-ONE-THRESHOLD-EXIT.                                    
069200* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
069300             EXIT.                                                        
069400                                                                          
069500        EJECT                                                             
069600********************************************************************      
069700*                     EVALUATE OVERRIDE RULES                     *       
069800********************************************************************      
069900                                                                          
070000* RULE OVERRIDES - THREE INDEPENDENT ESCALATION FLOOR CHECKS.             
070100* EACH FIRED RULE LOWERS THE FLOOR VIA FLOOR = MIN(FLOOR,RULE             
070200* LEVEL); RATIONALE IS THE REASON TEXT OF THE FIRST RULE FIRED.           
070300        3300-EVALUATE-OVERRIDE-RULES.                             DHT0180 
070400* RESET THE FLOOR AND ALL THREE FIRED-INDICATORS BEFORE TESTING.          
070500             MOVE 5 TO WS-FLOOR-LEVEL.                                    
070600* SET WS-OVR-SHIELDS-IND FROM 'N'                                         
070700             MOVE 'N' TO WS-OVR-SHIELDS-IND.                              
070800* SET WS-OVR-BOD-IND FROM 'N'                                             
070900             MOVE 'N' TO WS-OVR-BOD-IND.                                  
071000* SET WS-OVR-CRITEXP-IND FROM 'N'                                         
071100             MOVE 'N' TO WS-OVR-CRITEXP-IND.                              
071200* SET WS-RATIONALE-SET-IND FROM 'N'                                       
071300             MOVE 'N' TO WS-RATIONALE-SET-IND.                            
071400* DEFAULT RATIONALE TEXT IF NO OVERRIDE FIRES.                            
071500             MOVE 'BASE CPCON DERIVED FROM ORI-PRIME OR CSS'              
071600                TO WS-RATIONALE-WORK.                                     
071700* TEST THE THREE OVERRIDE RULES IN FIXED ORDER - SHIELDS, BOD,            
071800* THEN CRITICAL-FUNCTION EXPLOITATION.                                    
071900             PERFORM 3310-CHECK-SHIELDS-OVERRIDE THRU                     
072000                3319-CHECK-SHIELDS-OVERRIDE-EXIT.                         
072100* INVOKE THE SUBORDINATE PARAGRAPH                                        
072200             PERFORM 3320-CHECK-BOD-OVERRIDE THRU                         
072300                3329-CHECK-BOD-OVERRIDE-EXIT.                             
072400* INVOKE THE SUBORDINATE PARAGRAPH                                        
072500             PERFORM 3330-CHECK-CRITEXP-OVERRIDE THRU                     
072600                3339-CHECK-CRITEXP-OVERRIDE-EXIT.                         
072700        3399-EVALUATE-OVERRIDE-RULES-EXIT.                                
072800* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
072900             EXIT.                                                        
073000                                                                          
073100* OVERRIDE 1 - SHIELDS UP POSTURE TARGETING THIS SECTOR.                  
073200        3310-CHECK-SHIELDS-OVERRIDE.                                      
073300* TEST THE CONDITION                                                      
073400             IF AL-POSTURE = 'SHIELDS UP' AND AL-SECTOR-MATCH = 'Y'       
073500* FLOOR CANNOT BE RAISED BY AN OVERRIDE, ONLY LOWERED.                    
073600                IF WS-FLOOR-LEVEL > 3                                     
073700* SET WS-FLOOR-LEVEL FROM 3                                               
073800                    MOVE 3 TO WS-FLOOR-LEVEL                              
073900                END-IF                                                    
074000* SET THE SWITCH                                                          
074100                SET WS-OVR-SHIELDS-FIRED TO TRUE                          
074200* FIRST RULE TO FIRE OWNS THE RATIONALE TEXT.                             
074300                IF NOT WS-RATIONALE-ALREADY-SET                           
074400                    MOVE 'SHIELDS UP POSTURE TARGETING THIS SECTOR'       
074500                        TO WS-RATIONALE-WORK                              
074600* SET THE SWITCH                                                          
074700                    SET WS-RATIONALE-ALREADY-SET TO TRUE                  
074800                END-IF                                                    
074900             END-IF.                                                      
075000        3319-CHECK-SHIELDS-OVERRIDE-EXIT.                                 
075100* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
075200             EXIT.                                                        
075300                                                                          
075400* OVERRIDE 2 - BOD URGENCY AND HIGH CSS.                                  
075500        3320-CHECK-BOD-OVERRIDE.                                          
075600* TEST THE CONDITION                                                      
075700             IF AL-URGENCY = 'BOD-EMERG' AND WS-CSS-SCORE >= 0.800        
075800* TEST THE CONDITION                                                      
075900                IF WS-FLOOR-LEVEL > 2                                     
076000* SET WS-FLOOR-LEVEL FROM 2                                               
076100                    MOVE 2 TO WS-FLOOR-LEVEL                              
076200                END-IF                                                    
076300* SET THE SWITCH                                                          
076400                SET WS-OVR-BOD-FIRED TO TRUE                              
076500* TEST THE CONDITION                                                      
076600                IF NOT WS-RATIONALE-ALREADY-SET                           
076700                    MOVE 'BOD URGENCY AND HIGH CSS'                       
076800                        TO WS-RATIONALE-WORK                              
076900* SET THE SWITCH                                                          
077000                    SET WS-RATIONALE-ALREADY-SET TO TRUE                  
077100                END-IF                                                    
077200             END-IF.                                                      
077300        3329-CHECK-BOD-OVERRIDE-EXIT.                                     
077400* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
077500             EXIT.                                                        
077600                                                                          
077700* OVERRIDE 3 - CRITICAL FUNCTIONS WITH EXPLOITATION EVIDENCE.             
077800        3330-CHECK-CRITEXP-OVERRIDE.                                      
077900* TEST THE CONDITION                                                      
078000             IF AL-CRIT-FUNCTIONS = 'Y'                                   
078100                AND (AL-OBSERVED-EXPLOIT = 'CONFIRMED' OR                 
078200                     AL-OBSERVED-EXPLOIT = 'LIKELY')                      
078300* TEST THE CONDITION                                                      
078400                IF WS-FLOOR-LEVEL > 2                                     
078500* SET WS-FLOOR-LEVEL FROM 2                                               
078600                    MOVE 2 TO WS-FLOOR-LEVEL                              
078700                END-IF                                                    
078800* SET THE SWITCH                                                          
078900                SET WS-OVR-CRITEXP-FIRED TO TRUE                          
079000* TEST THE CONDITION                                                      
079100                IF NOT WS-RATIONALE-ALREADY-SET                           
079200                    MOVE 'CRITICAL FUNCTIONS WITH EXPLOITATION EVIDENCE'  
079300                        TO WS-RATIONALE-WORK                              
079400* SET THE SWITCH                                                          
079500                    SET WS-RATIONALE-ALREADY-SET TO TRUE                  
079600                END-IF                                                    
079700             END-IF.                                                      
079800        3339-CHECK-CRITEXP-OVERRIDE-EXIT.                                 
079900* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
080000             EXIT.                                                        
080100                                                                          
080200        EJECT                                                             
080300********************************************************************      
080400*                      DETERMINE FINAL LEVEL                      *       
080500********************************************************************      
080600                                                                          
080700* FINAL-LEVEL = MIN(BASE-LEVEL,FLOOR-LEVEL).  AN OVERRIDE CAN             
080800* ONLY MAKE THE POSTURE MORE SEVERE OR LEAVE IT UNCHANGED.                
080900        3400-DETERMINE-FINAL-LEVEL.                                       
081000* TEST THE CONDITION                                                      
081100             IF WS-BASE-LEVEL < WS-FLOOR-LEVEL                            
081200* SET WS-FINAL-LEVEL FROM WS-BASE-LEVEL                                   
081300                MOVE WS-BASE-LEVEL TO WS-FINAL-LEVEL                      
081400             ELSE                                                         
081500* SET WS-FINAL-LEVEL FROM WS-FLOOR-LEVEL                                  
081600                MOVE WS-FLOOR-LEVEL TO WS-FINAL-LEVEL                     
081700             END-IF.                                                      
081800        3499-DETERMINE-FINAL-LEVEL-EXIT.                                  
081900* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
082000             EXIT.                                                        
082100                                                                          
082200        EJECT                                                             
082300********************************************************************      
082400*                       BUILD RESULT RECORD                       *       
082500********************************************************************      
082600                                                                          
082700* MOVE THE ALERT-ID, THE TWO SCORES, THE BASE/FLOOR/FINAL                 
082800* LEVELS, THE THREE OVERRIDE INDICATORS AND THE RATIONALE                 
082900* TEXT INTO THE OUTBOUND RESULT RECORD.                                   
083000        2300-BUILD-RESULT-RECORD.                                         
083100* SET RS-ALERT-ID FROM AL-ALERT-ID                                        
083200             MOVE AL-ALERT-ID TO RS-ALERT-ID.                             
083300* SET RS-CSS FROM WS-CSS-SCORE                                            
083400             MOVE WS-CSS-SCORE TO RS-CSS.                                 
083500* SET RS-ORI-PRIME FROM WS-ORI-PRIME                                      
083600             MOVE WS-ORI-PRIME TO RS-ORI-PRIME.                           
083700* SET RS-ORI-COMPUTED FROM WS-ORI-COMPUTED-IND                            
083800             MOVE WS-ORI-COMPUTED-IND TO RS-ORI-COMPUTED.                 
083900* SET RS-BASE-LEVEL FROM WS-BASE-LEVEL                                    
084000             MOVE WS-BASE-LEVEL TO RS-BASE-LEVEL.                         
084100* SET RS-FLOOR-LEVEL FROM WS-FLOOR-LEVEL                                  
084200             MOVE WS-FLOOR-LEVEL TO RS-FLOOR-LEVEL.                       
084300* SET RS-FINAL-LEVEL FROM WS-FINAL-LEVEL                                  
084400             MOVE WS-FINAL-LEVEL TO RS-FINAL-LEVEL.                       
084500* SET RS-OVR-SHIELDS FROM WS-OVR-SHIELDS-IND                              
084600             MOVE WS-OVR-SHIELDS-IND TO RS-OVR-SHIELDS.                   
084700* SET RS-OVR-BOD FROM WS-OVR-BOD-IND                                      
084800             MOVE WS-OVR-BOD-IND TO RS-OVR-BOD.                           
084900* SET RS-OVR-CRITEXP FROM WS-OVR-CRITEXP-IND                              
085000             MOVE WS-OVR-CRITEXP-IND TO RS-OVR-CRITEXP.                   
085100* SET RS-RATIONALE FROM WS-RATIONALE-WORK                                 
085200             MOVE WS-RATIONALE-WORK TO RS-RATIONALE.                      
085300        2399-BUILD-RESULT-RECORD-EXIT.                                    
085400* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
085500             EXIT.                                                        
085600                                                                          
085700        EJECT                                                             
085800********************************************************************      
085900*                       WRITE RESULT RECORD                       *       
086000********************************************************************      
086100                                                                          
086200        2400-WRITE-RESULT-RECORD.                                         
086300* WRITE THE OUTPUT RECORD                                                 
086400             WRITE RS-RESULT-FILE-REC.                                    
086500* TEST THE CONDITION                                                      
086600             IF NOT RESULTS-IO-OK                                         
086700* WRITE A LINE TO SYSOUT                                                  
086800                DISPLAY 'CAPRIEVL - WRITE FAILED ON RESULTS-FILE, STATUS='
086900                            RESULTS-FILE-STATUS                           
087000* BRANCH ON THE ERROR CONDITION                                           
087100                GO TO EOJ9900-ABEND                                       
087200             END-IF.                                                      
087300* ONE MORE RESULT SUCCESSFULLY WRITTEN - BUMP THE WRITE COUNTER.          
087400             ADD 1 TO WS-RESULTS-WRITTEN-CNT.                             
087500        2499-WRITE-RESULT-RECORD-EXIT.                                    
087600* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
087700             EXIT.                                                        
087800                                                                          
087900        EJECT                                                             
088000********************************************************************      
088100*                    ACCUMULATE CONTROL TOTALS                    *       
088200********************************************************************      
088300                                                                          
088400        2450-ACCUMULATE-CONTROL-TOTALS.                           MPK0266 
088500* BUMP THE COUNTER FOR WHICHEVER OF THE FIVE FINAL LEVELS THIS            
088600* ALERT LANDED ON.                                                        
088700             ADD 1 TO WS-LEVEL-COUNT (WS-FINAL-LEVEL).                    
088800* ONE COUNTER PER OVERRIDE RULE, FOR THE CONTROL SUMMARY.                 
088900             IF WS-OVR-SHIELDS-FIRED                                      
089000* INCREMENT THE COUNTER                                                   
089100                ADD 1 TO WS-OVR-SHIELDS-CNT                               
089200             END-IF.                                                      
089300* TEST THE CONDITION                                                      
089400             IF WS-OVR-BOD-FIRED                                          
089500* INCREMENT THE COUNTER                                                   
089600                ADD 1 TO WS-OVR-BOD-CNT                                   
089700             END-IF.                                                      
089800* TEST THE CONDITION                                                      
089900             IF WS-OVR-CRITEXP-FIRED                                      
090000* INCREMENT THE COUNTER                                                   
090100                ADD 1 TO WS-OVR-CRITEXP-CNT                               
090200             END-IF.                                                      
090300        2459-ACCUMULATE-CONTROL-TOTALS-EXIT.                              
090400* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
090500             EXIT.                                                        
090600                                                                          
090700        EJECT                                                             
090800********************************************************************      
090900*                   SECTOR WEIGHT TABLE LOOKUP                    *       
091000********************************************************************      
091100                                                                          
091200* SECTOR WEIGHT TABLE LOOKUP - GIVEN WS-SECTOR-NAME-ARG, RETURN           
091300* WS-SECTOR-WEIGHT-OUT.  AN UNKNOWN SECTOR RETURNS 0.00/NOT-              
091400* FOUND.  REFERENCE DATA ONLY, PER SPEC - NOT CONSUMED BY ANY             
091500* CALCULATION IN THIS PROGRAM.                                            
091600        5000-LOOKUP-SECTOR-WEIGHT.                                        
091700* ASSUME NOT FOUND UNTIL THE SCAN PROVES OTHERWISE.                       
091800             MOVE 'N' TO WS-SECTOR-FOUND-IND.                             
091900* SET WS-SECTOR-WEIGHT-OUT FROM ZERO                                      
092000             MOVE ZERO TO WS-SECTOR-WEIGHT-OUT.                           
092100* INVOKE THE SUBORDINATE PARAGRAPH                                        
092200             PERFORM 5010-SCAN-ONE-SECTOR THRU                            
092300                5019-SCAN-ONE-SECTOR-EXIT                                 
092400                VARYING WS-SECTOR-IDX FROM 1 BY 1                         
092500                UNTIL WS-SECTOR-IDX > 16                                  
092600                   OR WS-SECTOR-FOUND.                                    
092700        5099-LOOKUP-SECTOR-WEIGHT-EXIT.                                   
092800* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
092900             EXIT.                                                        
093000                                                                          
093100* ONE TABLE-ENTRY COMPARE - A MATCH LOADS THE WEIGHT AND STOPS            
093200* THE SCAN VIA WS-SECTOR-FOUND.                                           
093300        5010-SCAN-ONE-SECTOR.                                             
093400* TEST THE CONDITION                                                      
093500             IF WS-SECTOR-NAME-ARG = WS-SECTOR-NAME (WS-SECTOR-IDX)       
093600                MOVE WS-SECTOR-WEIGHT (WS-SECTOR-IDX) TO                  
093700                    WS-SECTOR-WEIGHT-OUT                                  
093800* SET THE SWITCH                                                          
093900                SET WS-SECTOR-FOUND TO TRUE                               
094000             END-IF.                                                      
094100        5019-SCAN-ONE-SECTOR-EXIT.                                        
094200* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
094300             EXIT.                                                        
094400                                                                          
094500        EJECT                                                             
094600********************************************************************      
094700*                      END OF JOB PROCESSING                      *       
094800********************************************************************      
094900                                                                          
095000* NORMAL CLOSE-DOWN - CLOSE BOTH FILES, PRINT THE CONTROL                 
095100* SUMMARY, AND FALL THROUGH TO A ZERO RETURN CODE.                        
095200        EOJ9000-CLOSE-FILES.                                              
095300* CLOSE THE FILE                                                          
095400             CLOSE ALERTS-FILE.                                           
095500* CLOSE THE FILE                                                          
095600             CLOSE RESULTS-FILE.                                          
095700* INVOKE THE SUBORDINATE PARAGRAPH                                        
095800             PERFORM EOJ9500-PRINT-CONTROL-SUMMARY THRU                   
095900                EOJ9599-PRINT-CONTROL-SUMMARY-EXIT.                       
096000* BRANCH ON THE ERROR CONDITION                                           
096100             GO TO EOJ9999-EXIT.                                          
096200* ABEND ENTRY - REACHED VIA GO TO FROM ANY OF THE FATAL ERROR             
096300* CHECKS ABOVE.  STILL PRINTS THE CONTROL SUMMARY SO PRODUCTION           
096400* SUPPORT CAN SEE HOW FAR THE RUN GOT BEFORE IT FAILED.                   
096500        EOJ9900-ABEND.                                                    
096600* WRITE A LINE TO SYSOUT                                                  
096700             DISPLAY 'CAPRIEVL - PROGRAM ABENDING DUE TO ERROR'.          
096800* INVOKE THE SUBORDINATE PARAGRAPH                                        
096900             PERFORM EOJ9500-PRINT-CONTROL-SUMMARY THRU                   
097000                EOJ9599-PRINT-CONTROL-SUMMARY-EXIT.                       
097100* SET RETURN-CODE FROM 16                                                 
097200             MOVE 16 TO RETURN-CODE.                                      
097300        EOJ9999-EXIT.                                                     
097400* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
097500             EXIT.                                                        
097600                                                                          
097700        EJECT                                                             
097800********************************************************************      
097900*                      PRINT CONTROL SUMMARY                      *       
098000********************************************************************      
098100                                                                          
098200* END-OF-RUN CONTROL SUMMARY - COUNTS ONLY, DISPLAYED TO SYSOUT.          
098300        EOJ9500-PRINT-CONTROL-SUMMARY.                                    
098400* WRITE A LINE TO SYSOUT                                                  
098500             DISPLAY ' '.                                                 
098600* WRITE A LINE TO SYSOUT                                                  
098700             DISPLAY WS-SUMMARY-TITLE.                                    
098800* READ AND WRITE COUNTS FIRST, FOR A QUICK RECORD-COUNT BALANCE.          
098900             MOVE WS-ALERTS-READ-CNT TO WS-EDIT-COUNT.                    
099000* WRITE A LINE TO SYSOUT                                                  
099100             DISPLAY 'ALERTS READ           ' WS-EDIT-COUNT.              
099200* SET WS-EDIT-COUNT FROM WS-RESULTS-WRITTEN-CNT                           
099300             MOVE WS-RESULTS-WRITTEN-CNT TO WS-EDIT-COUNT.                
099400* WRITE A LINE TO SYSOUT                                                  
099500             DISPLAY 'RESULTS WRITTEN       ' WS-EDIT-COUNT.              
099600* ONE LINE PER FINAL CPCON LEVEL, 1 THROUGH 5.                            
099700             PERFORM EOJ9510-PRINT-LEVEL-COUNT THRU                       
099800                EOJ9519-PRINT-LEVEL-COUNT-EXIT                            
099900                VARYING WS-LEVEL-IDX FROM 1 BY 1                          
100000                UNTIL WS-LEVEL-IDX > 5.                                   
100100* THEN THE THREE OVERRIDE-RULE FIRED COUNTS.                              
100200             MOVE WS-OVR-SHIELDS-CNT TO WS-EDIT-COUNT.                    
100300* WRITE A LINE TO SYSOUT                                                  
100400             DISPLAY 'OVERRIDE SHIELDS-UP   ' WS-EDIT-COUNT.              
100500* SET WS-EDIT-COUNT FROM WS-OVR-BOD-CNT                                   
100600             MOVE WS-OVR-BOD-CNT TO WS-EDIT-COUNT.                        
100700* WRITE A LINE TO SYSOUT                                                  
100800             DISPLAY 'OVERRIDE BOD-URGENCY  ' WS-EDIT-COUNT.              
100900* SET WS-EDIT-COUNT FROM WS-OVR-CRITEXP-CNT                               
101000             MOVE WS-OVR-CRITEXP-CNT TO WS-EDIT-COUNT.                    
101100* WRITE A LINE TO SYSOUT                                                  
101200             DISPLAY 'OVERRIDE CRIT-EXPLOIT ' WS-EDIT-COUNT.              
101300        EOJ9599-PRINT-CONTROL-SUMMARY-EXIT.                               
101400* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
101500             EXIT.                                                        
101600                                                                          
101700        EJECT                                                             
101800********************************************************************      
101900*                   PRINT ONE LEVEL COUNT LINE                    *       
102000********************************************************************      
102100                                                                          
102200* ONE DISPLAY LINE FOR THE LEVEL GIVEN BY WS-LEVEL-IDX.                   
102300        EOJ9510-PRINT-LEVEL-COUNT.                                        
102400* SET WS-EDIT-COUNT FROM WS-LEVEL-COUNT (WS-LEVEL-IDX)                    
102500             MOVE WS-LEVEL-COUNT (WS-LEVEL-IDX) TO WS-EDIT-COUNT.         
102600* WRITE A LINE TO SYSOUT                                                  
102700             DISPLAY 'FINAL CPCON ' WS-LEVEL-IDX '        ' WS-EDIT-COUNT.
102800        EOJ9519-PRINT-LEVEL-COUNT-EXIT.                                   
102900* COMMON EXIT POINT FOR THIS PARAGRAPH RANGE.                             
103000             EXIT.                                                        
